000100*>****************************************************************
000200*>                                                               *
000300*>                Nesma Function Point - Vaf Calc                *
000400*>                                                               *
000500*>         Subprogram - reads the project's 14 technical         *
000600*>         complexity factors and returns the Value              *
000700*>         Adjustment Factor to the calling program.             *
000800*>                                                               *
000900*>****************************************************************
001000*>
001100 identification          division.
001200*>===============================
001300*>
001400 program-id.             fp020.
001500 author.                 F W Chen.
001600 installation.           Changsha Finance Bureau Data Centre.
001700 date-written.           04/03/88.
001800 date-compiled.          04/03/88.
001900 security.               Restricted - Internal Use Only.
002000*>
002100*>    Remarks.            Called by fp010.  Computes Vaf from
002200*>                        the 14 Vaf-Factor detail records for
002300*>                        the project currently being costed.
002400*>
002500*>    Called Modules.     None.
002600*>
002700*>    Files Used.         VAFFILE   Vaf-Factor detail in.
002800*>
002900*>    Linkage.            Lk-Project-Id   (in)
003000*>                        Lk-Vaf          (out)
003100*>                        Lk-Vaf-Ok-Flag  (out) Y/N.
003200*>
003300*>    Error messages used.
003400*>                        FP101 - FP102.
003500*>**
003600*> Changes:
003700*> 04/03/88 fwc - Created for the 1988 costing season.
003800*> 17/08/88 fwc - Defensive default of 14 zero factors added,
003900*>                was an abend when Vaffile was empty.
004000*> 02/11/89 fwc - Clamp of Vaf to 0.65 - 1.35 added, req Jn-0118.
004100*> 09/03/93 lsh - Score range check 0-5 added, req Jn-0203.
004200*> 14/01/95 fwc - Contribution now held Comp-3, was display.
004300*> 08/09/98 mry - Y2K: Ws-Run-Date widened to Ccyy, Jn-0341.
004400*> 11/02/99 mry - Y2K: verified four-digit year thru century end.
004500*> 19/05/01 lsh - Ok-flag set to N (not abend) on bad score, so
004600*>                fp010 can fall back to Afp = Ufp.
004700*> 30/10/02 fwc - Table moved out to copybook wsvafrec.
004800*> 14/03/25 fwc - Migration to GnuCobol for pilot. Jn-2371.
004900*>
005000 environment              division.
005100*>================================
005200*>
005300 configuration            section.
005400 source-computer.        Gfb-Host.
005500 object-computer.        Gfb-Host.
005600 special-names.
005700     C01                 is Top-Of-Form
005800     class Fp-Alpha-Class is "A" thru "Z"
005900     Upsi-0  On  status is Fp-Trace-On
006000             Off status is Fp-Trace-Off.
006100*>
006200 input-output             section.
006300 file-control.
006400     select VF-Vaf-Factor-File assign to VAFFILE
006500            organization is line sequential
006600            file status  is WS-Vf-Status.
006700*>
006800 data                     division.
006900*>================================
007000*>
007100 file section.
007200*>
007300 FD  VF-Vaf-Factor-File.
007400 01  VF-Vaf-Input-Record.
007500     03  VF-In-Type           pic x(04).
007600     03  VF-In-Score          pic 9(01).
007700     03  VF-In-Weight         pic 9(01)v9(02).
007800     03  filler               pic x(01).
007900*>
008000 working-storage          section.
008100*>--------------------------------
008200 77  Prog-Name            pic x(15)   value "FP020 (1.0.08)".
008300 copy "wsvafrec.cob".
008400*>
008500 01  WS-File-Status.
008600     03  WS-Vf-Status         pic xx    value zero.
008700     03  filler               pic x.
008800*>
008900 01  WS-Switches.
009000     03  WS-Vf-Eof-Flag       pic x     value "N".
009100         88  VF-EOF                      value "Y".
009200         88  VF-NOT-EOF                  value "N".
009300     03  WS-Score-Flag        pic x     value "N".
009400         88  WS-Score-Invalid             value "Y".
009500         88  WS-Score-Valid               value "N".
009600     03  filler               pic x.
009700*>
009800 01  WS-Counters.
009900     03  WS-Vf-Sub            pic 9(02)  comp.
010000     03  WS-Vf-Read-Count     pic 9(02)  comp.
010100     03  WS-Tbl-Sub           pic 9(02)  comp.
010200     03  filler               pic x.
010300*>
010400 01  WS-Accumulators.
010500     03  WS-Total-Score       pic s9(05)v9(04) comp-3.
010600     03  WS-Vaf-Work          pic s9(01)v9(04) comp-3.
010700     03  filler               pic x.
010800*>
010900 01  WS-Current-Date-Area.
011000     03  WS-Current-Date-9    pic 9(08).
011100     03  WS-Current-Date-Grp redefines WS-Current-Date-9.
011200         05  WS-Cur-Ccyy      pic 9(04).
011300         05  WS-Cur-Mm        pic 99.
011400         05  WS-Cur-Dd        pic 99.
011500     03  filler               pic x(01).
011600*>
011700 01  WS-Run-Date-Formats.
011800     03  WS-Run-Date          pic x(10)  value "9999-99-99".
011900     03  WS-Run-Date-Iso redefines WS-Run-Date.
012000         05  WS-Run-Ccyy      pic 9(04).
012100         05  filler           pic x.
012200         05  WS-Run-Mm        pic 99.
012300         05  filler           pic x.
012400         05  WS-Run-Dd        pic 99.
012500     03  WS-Run-Date-Uk  redefines WS-Run-Date.
012600         05  WS-Run-Uk-Dd     pic 99.
012700         05  filler           pic x.
012800         05  WS-Run-Uk-Mm     pic 99.
012900         05  filler           pic x.
013000         05  WS-Run-Uk-Ccyy   pic 9(04).
013100     03  filler               pic x(01).
013200*>
013300 01  Error-Messages.
013400     03  FP101  pic x(40)
013500            value "FP101 Vaf-Factor file open failed".
013600     03  FP102  pic x(40)
013700            value "FP102 Vaf-Factor score outside 0-5".
013800     03  filler               pic x(01).
013900*>
014000 linkage                  section.
014100*>--------------------------------
014200 01  LK-Project-Id            pic 9(09).
014300 01  LK-Vaf                   pic s9(01)v9(04).
014400 01  LK-Vaf-Ok-Flag           pic x.
014500*>
014600 procedure division          using LK-Project-Id
014700                                    LK-Vaf
014800                                    LK-Vaf-Ok-Flag.
014900*>===================================================
015000*>
015100 BA000-Main-Process          section.
015200*>***********************************
015300     move     "Y" to LK-Vaf-Ok-Flag.
015400     move     zero to WS-Vf-Read-Count.
015500     accept   WS-Current-Date-9 from date yyyymmdd.
015600     move     WS-Cur-Ccyy to WS-Run-Ccyy.
015700     move     WS-Cur-Mm   to WS-Run-Mm.
015800     move     WS-Cur-Dd   to WS-Run-Dd.
015900     display  "FP020 VAF CALC FOR PROJECT " LK-Project-Id
016000              " ON " WS-Run-Date-Iso " (" WS-Run-Date-Uk ")".
016100     perform  BA010-Open-Vaf-File thru BA010-Exit.
016200     if       WS-Vf-Status = "00"
016300              perform BB020-Read-Vaf-Records thru BB020-Exit
016400                      varying WS-Vf-Sub from 1 by 1
016500                      until WS-Vf-Sub > 14 or VF-EOF
016600     else
016700              display FP101
016800     end-if.
016900*>
017000     if       WS-Vf-Read-Count < 14
017100              perform BC030-Default-Factors thru BC030-Exit
017200                      varying WS-Tbl-Sub from 1 by 1
017300                      until WS-Tbl-Sub > 14
017400     end-if.
017500*>
017600     move     zero to WS-Total-Score.
017700     move     "N"  to WS-Score-Flag.
017800     perform  BD040-Accumulate-Score thru BD040-Exit
017900              varying WS-Tbl-Sub from 1 by 1
018000              until WS-Tbl-Sub > 14.
018100*>
018200     if       WS-Score-Invalid
018300              display FP102
018400              move "N" to LK-Vaf-Ok-Flag
018500     else
018600              perform BE050-Compute-Vaf thru BE050-Exit
018700              move WS-Vaf-Work to LK-Vaf
018800     end-if.
018900*>
019000     perform  BF060-Close-Vaf-File thru BF060-Exit.
019100     exit     program.
019200*>
019300 BA000-Exit.
019400     exit     section.
019500*>
019600 BA010-Open-Vaf-File         section.
019700*>***********************************
019800     open     input VF-Vaf-Factor-File.
019900 BA010-Exit.
020000     exit     section.
020100*>
020200 BB020-Read-Vaf-Records      section.
020300*>***********************************
020400     read     VF-Vaf-Factor-File
020500              at end move "Y" to WS-Vf-Eof-Flag
020600     end-read.
020700     if       VF-NOT-EOF
020800              add 1 to WS-Vf-Read-Count
020900              move VF-In-Type   to VF-Type
021000              move VF-In-Score  to VF-Score
021100              move VF-In-Weight to VF-Weight
021200              move VF-Type      to VF-Tbl-Type   (WS-Vf-Sub)
021300              move VF-Score     to VF-Tbl-Score  (WS-Vf-Sub)
021400              move VF-Weight    to VF-Tbl-Weight (WS-Vf-Sub)
021500     end-if.
021600 BB020-Exit.
021700     exit     section.
021800*>
021900 BC030-Default-Factors       section.
022000*>***********************************
022100*> Fills any factor not present on Vaffile with score 0 and
022200*> the standard default weight of 1.00 - not an error, see
022300*> Bureau ruling Jn-0118 of 02/11/89.
022400*>
022500     move     spaces to VF-Tbl-Type   (WS-Tbl-Sub).
022600     move     zero   to VF-Tbl-Score  (WS-Tbl-Sub).
022700     move     1.00   to VF-Tbl-Weight (WS-Tbl-Sub).
022800 BC030-Exit.
022900     exit     section.
023000*>
023100 BD040-Accumulate-Score      section.
023200*>***********************************
023300     if       VF-Tbl-Score (WS-Tbl-Sub) > 5
023400              move "Y" to WS-Score-Flag
023500     else
023600              compute WS-Total-Score rounded =
023700                      WS-Total-Score +
023800                      (VF-Tbl-Score (WS-Tbl-Sub) *
023900                       VF-Tbl-Weight (WS-Tbl-Sub))
024000     end-if.
024100 BD040-Exit.
024200     exit     section.
024300*>
024400 BE050-Compute-Vaf           section.
024500*>***********************************
024600*> Vaf = 0.65 + 0.01 * total score, clamped to 0.65 - 1.35.
024700*>
024800     compute  WS-Vaf-Work rounded =
024900              0.65 + (0.01 * WS-Total-Score).
025000     if       WS-Vaf-Work < 0.65
025100              move 0.65 to WS-Vaf-Work
025200     end-if.
025300     if       WS-Vaf-Work > 1.35
025400              move 1.35 to WS-Vaf-Work
025500     end-if.
025600 BE050-Exit.
025700     exit     section.
025800*>
025900 BF060-Close-Vaf-File        section.
026000*>***********************************
026100     if       WS-Vf-Status = "00"
026200              close VF-Vaf-Factor-File
026300     end-if.
026400 BF060-Exit.
026500     exit     section.
026600*>
