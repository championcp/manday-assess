000100*>****************************************************************
000200*>                                                               *
000300*>              Nesma Function Point - Reuse Calc                *
000400*>                                                               *
000500*>         Subprogram - applies the reuse-level coefficient      *
000600*>         to Afp to give the project's Final Function           *
000700*>         Point count.  Pure calculation, no file I-O.          *
000800*>                                                               *
000900*>****************************************************************
001000*>
001100 identification          division.
001200*>===============================
001300*>
001400 program-id.             fp030.
001500 author.                 F W Chen.
001600 installation.           Changsha Finance Bureau Data Centre.
001700 date-written.           04/03/88.
001800 date-compiled.          04/03/88.
001900 security.               Restricted - Internal Use Only.
002000*>
002100*>    Remarks.            Called by fp010.  Looks up the reuse
002200*>                        coefficient for Hi/Medium/Low/None and
002300*>                        applies it to Afp.
002400*>
002500*>    Called Modules.     None.
002600*>
002700*>    Files Used.         None.
002800*>
002900*>    Linkage.            Lk-Reuse-Level  (in)  Hi/Medium/Low/None
003000*>                        Lk-Afp          (in)
003100*>                        Lk-Ffp          (out)
003200*>                        Lk-Reuse-Coeff  (out)
003300*>
003400*>    Error messages used.
003500*>                        None - unrecognised level defaults to
003600*>                        None per Bureau ruling, not an error.
003700*>**
003800*> Changes:
003900*> 04/03/88 fwc - Created for the 1988 costing season.
004000*> 17/08/88 fwc - Low and None both coefficient 1.0000, was an
004100*>                error condition for unrecognised level.
004200*> 02/11/89 fwc - Coefficients now held Comp-3, was display.
004300*> 09/03/93 lsh - Blank level defaults to None explicitly.
004400*> 08/09/98 mry - Y2K: Ws-Run-Date widened to Ccyy, Jn-0341.
004500*> 11/02/99 mry - Y2K: verified four-digit year thru century end.
004600*> 30/10/02 fwc - Coefficient table moved to working-storage,
004700*>                was a chain of ifs.
004800*> 14/03/25 fwc - Migration to GnuCobol for pilot. Jn-2371.
004900*>
005000 environment              division.
005100*>================================
005200*>
005300 configuration            section.
005400 source-computer.        Gfb-Host.
005500 object-computer.        Gfb-Host.
005600 special-names.
005700     C01                 is Top-Of-Form
005800     class Fp-Alpha-Class is "A" thru "Z"
005900     Upsi-0  On  status is Fp-Trace-On
006000             Off status is Fp-Trace-Off.
006100*>
006200 data                     division.
006300*>================================
006400*>
006500 working-storage          section.
006600*>--------------------------------
006700 77  Prog-Name            pic x(15)   value "FP030 (1.0.05)".
006800*>
006900 01  WS-Reuse-Coeff-Table.
007000     03  WS-Rc-Entry            occurs 4.
007100         05  WS-Rc-Level        pic x(06).
007200         05  WS-Rc-Coeff        pic s9(01)v9(04) comp-3.
007300     03  filler                 pic x(01).
007400*>
007500 01  WS-Counters.
007600     03  WS-Rc-Sub              pic 9(01)  comp.
007700     03  filler                 pic x.
007800*>
007900 01  WS-Switches.
008000     03  WS-Found-Flag          pic x     value "N".
008100         88  WS-Level-Found                 value "Y".
008200         88  WS-Level-Not-Found             value "N".
008300     03  filler                 pic x.
008400*>
008500 01  WS-Work-Level             pic x(06).
008600*>
008700 01  WS-Current-Date-Area.
008800     03  WS-Current-Date-9      pic 9(08).
008900     03  WS-Current-Date-Grp redefines WS-Current-Date-9.
009000         05  WS-Cur-Ccyy        pic 9(04).
009100         05  WS-Cur-Mm          pic 99.
009200         05  WS-Cur-Dd          pic 99.
009300     03  filler                 pic x(01).
009400*>
009500 01  WS-Run-Date-Formats.
009600     03  WS-Run-Date            pic x(10)  value "9999-99-99".
009700     03  WS-Run-Date-Iso redefines WS-Run-Date.
009800         05  WS-Run-Ccyy        pic 9(04).
009900         05  filler             pic x.
010000         05  WS-Run-Mm          pic 99.
010100         05  filler             pic x.
010200         05  WS-Run-Dd          pic 99.
010300     03  WS-Run-Date-Uk  redefines WS-Run-Date.
010400         05  WS-Run-Uk-Dd       pic 99.
010500         05  filler             pic x.
010600         05  WS-Run-Uk-Mm       pic 99.
010700         05  filler             pic x.
010800         05  WS-Run-Uk-Ccyy     pic 9(04).
010900     03  filler                 pic x(01).
011000*>
011100 linkage                  section.
011200*>--------------------------------
011300 01  LK-Reuse-Level             pic x(06).
011400 01  LK-Afp                     pic s9(13)v9(04).
011500 01  LK-Ffp                     pic s9(13)v9(04).
011600 01  LK-Reuse-Coeff              pic s9(01)v9(04).
011700*>
011800 procedure division          using LK-Reuse-Level
011900                                    LK-Afp
012000                                    LK-Ffp
012100                                    LK-Reuse-Coeff.
012200*>===================================================
012300*>
012400 CA000-Main-Process           section.
012500*>*************************************
012600     perform  CA005-Load-Coeff-Table thru CA005-Exit.
012700     accept   WS-Current-Date-9 from date yyyymmdd.
012800     move     WS-Cur-Ccyy to WS-Run-Ccyy.
012900     move     WS-Cur-Mm   to WS-Run-Mm.
013000     move     WS-Cur-Dd   to WS-Run-Dd.
013100     display  "FP030 REUSE CALC ON " WS-Run-Date-Iso
013200              " (" WS-Run-Date-Uk ")".
013300     move     LK-Reuse-Level to WS-Work-Level.
013400     if       WS-Work-Level = spaces or low-value
013500              move "NONE  " to WS-Work-Level
013600     end-if.
013700*>
013800     perform  CA010-Lookup-Coefficient thru CA010-Exit.
013900     if       WS-Level-Not-Found
014000              move "NONE  " to WS-Work-Level
014100              perform CA010-Lookup-Coefficient thru CA010-Exit
014200     end-if.
014300*>
014400     perform  CB020-Compute-Ffp thru CB020-Exit.
014500     exit     program.
014600*>
014700 CA000-Exit.
014800     exit     section.
014900*>
015000 CA005-Load-Coeff-Table       section.
015100*>*************************************
015200*> Reuse-level coefficients per Bureau ruling Jn-0118 - High
015300*> is one third, Medium two thirds, Low and None unchanged.
015400*>
015500     move     "HIGH  " to WS-Rc-Level (1).
015600     move     0.3333   to WS-Rc-Coeff (1).
015700     move     "MEDIUM" to WS-Rc-Level (2).
015800     move     0.6667   to WS-Rc-Coeff (2).
015900     move     "LOW   " to WS-Rc-Level (3).
016000     move     1.0000   to WS-Rc-Coeff (3).
016100     move     "NONE  " to WS-Rc-Level (4).
016200     move     1.0000   to WS-Rc-Coeff (4).
016300 CA005-Exit.
016400     exit     section.
016500*>
016600 CA010-Lookup-Coefficient     section.
016700*>*************************************
016800     move     "N" to WS-Found-Flag.
016900     move     zero to LK-Reuse-Coeff.
017000     perform  CA011-Search-Coeff-Table thru CA011-Exit
017100              varying WS-Rc-Sub from 1 by 1
017200              until WS-Rc-Sub > 4 or WS-Level-Found.
017300 CA010-Exit.
017400     exit     section.
017500*>
017600 CA011-Search-Coeff-Table     section.
017700*>*************************************
017800     if       WS-Work-Level = WS-Rc-Level (WS-Rc-Sub)
017900              move WS-Rc-Coeff (WS-Rc-Sub) to LK-Reuse-Coeff
018000              move "Y" to WS-Found-Flag
018100     end-if.
018200 CA011-Exit.
018300     exit     section.
018400*>
018500 CB020-Compute-Ffp            section.
018600*>*************************************
018700     compute  LK-Ffp rounded = LK-Afp * LK-Reuse-Coeff.
018800 CB020-Exit.
018900     exit     section.
019000*>
