000100*>****************************************************************
000200*>                                                               *
000300*>              Nesma Function Point - Main Calc                 *
000400*>                                                               *
000500*>         Reads one project's Function-Point details,           *
000600*>         derives complexity/weight, calls the Vaf and          *
000700*>         Reuse services and writes the result record.          *
000800*>                                                               *
000900*>****************************************************************
001000*>
001100 identification          division.
001200*>===============================
001300*>
001400 program-id.             fp010.
001500 author.                 F W Chen.
001600 installation.           Changsha Finance Bureau Data Centre.
001700 date-written.           04/03/88.
001800 date-compiled.          04/03/88.
001900 security.               Restricted - Internal Use Only.
002000*>
002100*>    Remarks.            Batch driver for the Nesma function
002200*>                        point assessment run - one project's
002300*>                        worth of Function-Point and Vaf-Factor
002400*>                        data per run, per the Bureau's costing
002500*>                        standard Gfb-Std-07.
002600*>
002700*>    Called Modules.     fp020  (Vaf service).
002800*>                        fp030  (Reuse adjustment service).
002900*>
003000*>    Files Used.         FPFILE   Function-Point detail in.
003100*>                        CALCOUT  Calculation-Result out.
003200*>
003300*>    Parameters.         Fp-Project-Id and Fp-Reuse-Level are
003400*>                        read from the run's Parm/Sysin cards,
003500*>                        one project per run.
003600*>
003700*>    Error messages used.
003800*>                        FP001 - FP004.
003900*>**
004000*> Changes:
004100*> 04/03/88 fwc - Created for the 1988 costing season.
004200*> 17/08/88 fwc - Added reuse-level parm card, was hardcoded.
004300*> 02/11/89 fwc - Clamp moved into fp020, was duplicated here.
004400*> 21/06/91 lsh - Det/Ret/Ftr defaults of 1 added, req Jn-0091.
004500*> 09/03/93 lsh - Fix: Eif complexity fell thru to Ei table.
004600*> 14/01/95 fwc - Cost rate updated per new Bureau tariff.
004700*> 08/09/98 mry - Y2K: Ws-Run-Date widened to Ccyy, Jn-0341.
004800*> 11/02/99 mry - Y2K: verified four-digit year thru century end.
004900*> 19/05/01 lsh - Afp fallback (Vaf unavailable) per Gfb audit.
005000*> 30/10/02 fwc - Weight table moved out to copybook wsfpwgt.
005100*> 12/04/06 mry - Split cr-status failed path into own para.
005200*> 25/09/11 lsh - Reuse-level default of None made explicit.
005300*> 14/03/25 fwc - Migration to GnuCobol for pilot. Jn-2371.
005400*>
005500 environment              division.
005600*>================================
005700*>
005800 configuration            section.
005900 source-computer.        Gfb-Host.
006000 object-computer.        Gfb-Host.
006100 special-names.
006200     C01                 is Top-Of-Form
006300     class Fp-Alpha-Class is "A" thru "Z"
006400     Upsi-0  On  status is Fp-Trace-On
006500             Off status is Fp-Trace-Off.
006600*>
006700 input-output             section.
006800 file-control.
006900     select FP-Function-Point-File assign to FPFILE
007000            organization is line sequential
007100            file status  is WS-Fp-Status.
007200     select CR-Calculation-Result-File assign to CALCOUT
007300            organization is line sequential
007400            file status  is WS-Cr-Status.
007500*>
007600 data                     division.
007700*>================================
007800*>
007900 file section.
008000*>
008100 FD  FP-Function-Point-File.
008200 copy "wsfprec.cob".
008300*>
008400 FD  CR-Calculation-Result-File.
008500 copy "wscalcrs.cob".
008600*>
008700 working-storage          section.
008800*>--------------------------------
008900 77  Prog-Name            pic x(15)   value "FP010 (1.0.10)".
009000 copy "wscall.cob".
009100 copy "wsfpwgt.cob".
009200*>
009300 01  WS-File-Status.
009400     03  WS-Fp-Status         pic xx    value zero.
009500     03  WS-Cr-Status         pic xx    value zero.
009600     03  filler               pic x.
009700*>
009800 01  WS-Switches.
009900     03  WS-Fp-Eof-Flag       pic x     value "N".
010000         88  FP-EOF                      value "Y".
010100         88  FP-NOT-EOF                  value "N".
010200     03  WS-Fail-Flag         pic x     value "N".
010300         88  WS-Project-Failed            value "Y".
010400         88  WS-Project-Ok                value "N".
010500     03  WS-Found-Flag        pic x     value "N".
010600         88  WS-Weight-Found              value "Y".
010700         88  WS-Weight-Not-Found          value "N".
010800     03  filler               pic x.
010900*>
011000 01  WS-Counters.
011100     03  WS-Fp-Rec-Count      pic 9(05)  comp.
011200     03  WS-Det-Low           pic 9(02)  comp.
011300     03  WS-Det-Medium        pic 9(02)  comp.
011400     03  filler               pic x.
011500*>
011600 01  WS-Accumulators.
011700     03  WS-Ufp-Total         pic s9(13)v9(04) comp-3.
011800     03  WS-Afp               pic s9(13)v9(04) comp-3.
011900     03  WS-Ffp               pic s9(13)v9(04) comp-3.
012000     03  WS-Vaf               pic s9(01)v9(04) comp-3.
012100     03  WS-Vaf-Ok-Flag       pic x            value "Y".
012200         88  WS-Vaf-Available                   value "Y".
012300         88  WS-Vaf-Unavailable                 value "N".
012400     03  WS-Reuse-Coeff       pic s9(01)v9(04) comp-3.
012500     03  WS-Conv-Rate         pic s9(01)v9(04) comp-3.
012600     03  WS-Person-Months     pic s9(13)v9(04) comp-3.
012700     03  WS-Cost              pic s9(13)v9(02) comp-3.
012800     03  filler               pic x.
012900*>
013000 01  WS-Work-Fields.
013100     03  WS-Det-Work          pic 9(04).
013200     03  WS-Ret-Work          pic 9(04).
013300     03  WS-Ftr-Work          pic 9(04).
013400     03  filler               pic x.
013500*>
013600 01  WS-Current-Date-Area.
013700     03  WS-Current-Date-9    pic 9(08).
013800     03  WS-Current-Date-Grp redefines WS-Current-Date-9.
013900         05  WS-Cur-Ccyy      pic 9(04).
014000         05  WS-Cur-Mm        pic 99.
014100         05  WS-Cur-Dd        pic 99.
014200     03  filler               pic x(01).
014300*>
014400 01  WS-Run-Date-Formats.
014500     03  WS-Run-Date          pic x(10)  value "9999-99-99".
014600     03  WS-Run-Date-Iso redefines WS-Run-Date.
014700         05  WS-Run-Ccyy      pic 9(04).
014800         05  filler           pic x.
014900         05  WS-Run-Mm        pic 99.
015000         05  filler           pic x.
015100         05  WS-Run-Dd        pic 99.
015200     03  WS-Run-Date-Uk  redefines WS-Run-Date.
015300         05  WS-Run-Uk-Dd     pic 99.
015400         05  filler           pic x.
015500         05  WS-Run-Uk-Mm     pic 99.
015600         05  filler           pic x.
015700         05  WS-Run-Uk-Ccyy   pic 9(04).
015800     03  filler               pic x(01).
015900*>
016000 01  Error-Messages.
016100     03  FP001  pic x(40)
016200            value "FP001 Unknown function-point type".
016300     03  FP002  pic x(40)
016400            value "FP002 No weight for type/complexity".
016500     03  FP003  pic x(40)
016600            value "FP003 No function-point records found".
016700     03  FP004  pic x(40)
016800            value "FP004 Vaf service unavailable - fallback".
016900     03  filler               pic x(01).
017000*>
017100*>
017200 procedure division.
017300*>==================
017400*>
017500 AA000-Main-Process          section.
017600*>***********************************
017700     perform  AA005-Load-Weight-Table thru AA005-Exit.
017800     accept   WS-Current-Date-9 from date yyyymmdd.
017900     move     WS-Cur-Ccyy to WS-Run-Ccyy.
018000     move     WS-Cur-Mm   to WS-Run-Mm.
018100     move     WS-Cur-Dd   to WS-Run-Dd.
018200     display  "FP010 RUN DATE (ISO) " WS-Run-Date-Iso.
018300     display  "FP010 RUN DATE (UK)  " WS-Run-Date-Uk.
018400*>
018500*> Project number and reuse level come from this run's parm
018600*> cards - one project and one reuse level per run.
018700*>
018800     accept   FP-Project-Id.
018900     accept   FP-Reuse-Level.
019000     if       FP-Reuse-High or FP-Reuse-Medium or FP-Reuse-Low
019100              continue
019200     else
019300              move "NONE  " to FP-Reuse-Level
019400     end-if.
019500*>
019600     perform  AB010-Open-Fp-Files thru AB010-Exit.
019700     if       WS-Fp-Status not = "00"
019800              move "Y" to WS-Fail-Flag
019900     else
020000              perform AC020-Read-Fp-Records thru AC020-Exit
020100                      until FP-EOF or WS-Project-Failed
020200     end-if.
020300*>
020400     if       WS-Fp-Rec-Count = zero
020500              display FP003
020600              move "Y" to WS-Fail-Flag
020700     end-if.
020800*>
020900     if       WS-Project-Ok
021000              perform AD050-Call-Vaf-Service      thru AD050-Exit
021100              perform AE060-Compute-Afp           thru AE060-Exit
021200              perform AF070-Call-Reuse-Service    thru AF070-Exit
021300              perform AG080-Compute-Pers-Months   thru AG080-Exit
021400              perform AH090-Compute-Cost          thru AH090-Exit
021500              move "COMPLETED" to CR-Status
021600     else
021700              move "FAILED"    to CR-Status
021800     end-if.
021900*>
022000     perform  AI100-Write-Result thru AI100-Exit.
022100     if       WS-Project-Ok
022200              move zero to FP-Term-Code
022300     else
022400              move 1    to FP-Term-Code
022500     end-if.
022600     perform  AK900-Close-Files  thru AK900-Exit.
022700     stop     run.
022800*>
022900 AA000-Exit.
023000     exit     section.
023100*>
023200 AA005-Load-Weight-Table     section.
023300*>***********************************
023400*> Loads the 15 Type/Complexity/Weight entries of the
023500*> Bureau's Nesma productivity standard, Gfb-Std-07 Appx C.
023600*>
023700     move     "ILF" to FW-Tbl-Type    (01).
023800     move     "LOW   " to FW-Tbl-Complex (01).
023900     move     07.00 to FW-Tbl-Weight  (01).
024000     move     "ILF" to FW-Tbl-Type    (02).
024100     move     "MEDIUM" to FW-Tbl-Complex (02).
024200     move     10.00 to FW-Tbl-Weight  (02).
024300     move     "ILF" to FW-Tbl-Type    (03).
024400     move     "HIGH  " to FW-Tbl-Complex (03).
024500     move     15.00 to FW-Tbl-Weight  (03).
024600     move     "EIF" to FW-Tbl-Type    (04).
024700     move     "LOW   " to FW-Tbl-Complex (04).
024800     move     05.00 to FW-Tbl-Weight  (04).
024900     move     "EIF" to FW-Tbl-Type    (05).
025000     move     "MEDIUM" to FW-Tbl-Complex (05).
025100     move     07.00 to FW-Tbl-Weight  (05).
025200     move     "EIF" to FW-Tbl-Type    (06).
025300     move     "HIGH  " to FW-Tbl-Complex (06).
025400     move     10.00 to FW-Tbl-Weight  (06).
025500     move     "EI " to FW-Tbl-Type    (07).
025600     move     "LOW   " to FW-Tbl-Complex (07).
025700     move     03.00 to FW-Tbl-Weight  (07).
025800     move     "EI " to FW-Tbl-Type    (08).
025900     move     "MEDIUM" to FW-Tbl-Complex (08).
026000     move     04.00 to FW-Tbl-Weight  (08).
026100     move     "EI " to FW-Tbl-Type    (09).
026200     move     "HIGH  " to FW-Tbl-Complex (09).
026300     move     06.00 to FW-Tbl-Weight  (09).
026400     move     "EO " to FW-Tbl-Type    (10).
026500     move     "LOW   " to FW-Tbl-Complex (10).
026600     move     04.00 to FW-Tbl-Weight  (10).
026700     move     "EO " to FW-Tbl-Type    (11).
026800     move     "MEDIUM" to FW-Tbl-Complex (11).
026900     move     05.00 to FW-Tbl-Weight  (11).
027000     move     "EO " to FW-Tbl-Type    (12).
027100     move     "HIGH  " to FW-Tbl-Complex (12).
027200     move     07.00 to FW-Tbl-Weight  (12).
027300     move     "EQ " to FW-Tbl-Type    (13).
027400     move     "LOW   " to FW-Tbl-Complex (13).
027500     move     03.00 to FW-Tbl-Weight  (13).
027600     move     "EQ " to FW-Tbl-Type    (14).
027700     move     "MEDIUM" to FW-Tbl-Complex (14).
027800     move     04.00 to FW-Tbl-Weight  (14).
027900     move     "EQ " to FW-Tbl-Type    (15).
028000     move     "HIGH  " to FW-Tbl-Complex (15).
028100     move     06.00 to FW-Tbl-Weight  (15).
028200*>
028300 AA005-Exit.
028400     exit     section.
028500*>
028600 AB010-Open-Fp-Files         section.
028700*>***********************************
028800     open     input  FP-Function-Point-File.
028900     open     output CR-Calculation-Result-File.
029000 AB010-Exit.
029100     exit     section.
029200*>
029300 AC020-Read-Fp-Records       section.
029400*>***********************************
029500     read     FP-Function-Point-File
029600              at end move "Y" to WS-Fp-Eof-Flag
029700     end-read.
029800     if       FP-NOT-EOF
029900              add 1 to WS-Fp-Rec-Count
030000              perform AC030-Determine-Complexity thru AC030-Exit
030100              if WS-Project-Ok
030200                 perform AC040-Lookup-Weight thru AC040-Exit
030300              end-if
030400              if WS-Project-Ok
030500                 add FP-Weight to WS-Ufp-Total
030600              end-if
030700     end-if.
030800 AC020-Exit.
030900     exit     section.
031000*>
031100 AC030-Determine-Complexity  section.
031200*>***********************************
031300*> Defensive defaults of 1 for missing/zero counts, per
031400*> Bureau ruling Jn-0091 of 21/06/91.
031500*>
031600     move     FP-Det-Count to WS-Det-Work.
031700     move     FP-Ret-Count to WS-Ret-Work.
031800     move     FP-Ftr-Count to WS-Ftr-Work.
031900     if       WS-Det-Work = zero move 1 to WS-Det-Work end-if.
032000     if       WS-Ret-Work = zero move 1 to WS-Ret-Work end-if.
032100     if       WS-Ftr-Work = zero move 1 to WS-Ftr-Work end-if.
032200*>
032300     evaluate true
032400       when   FP-Type-Ilf or FP-Type-Eif
032500              perform AC031-Data-Fn-Complexity thru AC031-Exit
032600       when   FP-Type-Ei or FP-Type-Eq
032700              move 04 to WS-Det-Low
032800              move 15 to WS-Det-Medium
032900              perform AC032-Txn-Fn-Complexity  thru AC032-Exit
033000       when   FP-Type-Eo
033100              move 05 to WS-Det-Low
033200              move 19 to WS-Det-Medium
033300              perform AC032-Txn-Fn-Complexity  thru AC032-Exit
033400       when   other
033500              display FP001
033600              move "Y" to WS-Fail-Flag
033700     end-evaluate.
033800 AC030-Exit.
033900     exit     section.
034000*>
034100 AC031-Data-Fn-Complexity    section.
034200*>***********************************
034300*> Ilf/Eif complexity from (Ret,Det) per the Nesma matrix.
034400*>
034500     evaluate true
034600       when   WS-Ret-Work not > 1
034700              evaluate true
034800                when WS-Det-Work not > 19
034900                     move "LOW   " to FP-Complexity
035000                when WS-Det-Work not > 50
035100                     move "MEDIUM" to FP-Complexity
035200                when other
035300                     move "HIGH  " to FP-Complexity
035400              end-evaluate
035500       when   WS-Ret-Work not > 5
035600              evaluate true
035700                when WS-Det-Work not > 19
035800                     move "MEDIUM" to FP-Complexity
035900                when other
036000                     move "HIGH  " to FP-Complexity
036100              end-evaluate
036200       when   other
036300              move "HIGH  " to FP-Complexity
036400     end-evaluate.
036500 AC031-Exit.
036600     exit     section.
036700*>
036800 AC032-Txn-Fn-Complexity     section.
036900*>***********************************
037000*> Ei/Eo/Eq complexity from (Ftr,Det) using the Det-Low and
037100*> Det-Medium thresholds set by the caller for this type.
037200*>
037300     evaluate true
037400       when   WS-Ftr-Work not > 1
037500              evaluate true
037600                when WS-Det-Work not > WS-Det-Low
037700                     move "LOW   " to FP-Complexity
037800                when WS-Det-Work not > WS-Det-Medium
037900                     move "MEDIUM" to FP-Complexity
038000                when other
038100                     move "HIGH  " to FP-Complexity
038200              end-evaluate
038300       when   WS-Ftr-Work = 2
038400              evaluate true
038500                when WS-Det-Work not > WS-Det-Low
038600                     move "MEDIUM" to FP-Complexity
038700                when other
038800                     move "HIGH  " to FP-Complexity
038900              end-evaluate
039000       when   other
039100              move "HIGH  " to FP-Complexity
039200     end-evaluate.
039300 AC032-Exit.
039400     exit     section.
039500*>
039600 AC040-Lookup-Weight         section.
039700*>***********************************
039800     move     zero to FP-Weight.
039900     move     "N"  to WS-Found-Flag.
040000     perform  AC041-Search-Weight-Table thru AC041-Exit
040100              varying FW-Search-Sub from 1 by 1
040200              until FW-Search-Sub > 15 or WS-Weight-Found.
040300     if       WS-Weight-Not-Found
040400              display FP002
040500              move "Y" to WS-Fail-Flag
040600     end-if.
040700 AC040-Exit.
040800     exit     section.
040900*>
041000 AC041-Search-Weight-Table   section.
041100*>***********************************
041200     if       FP-Type = FW-Tbl-Type (FW-Search-Sub)
041300        and   FP-Complexity = FW-Tbl-Complex (FW-Search-Sub)
041400              move FW-Tbl-Weight (FW-Search-Sub) to FP-Weight
041500              move "Y" to WS-Found-Flag
041600     end-if.
041700 AC041-Exit.
041800     exit     section.
041900*>
042000 AD050-Call-Vaf-Service      section.
042100*>***********************************
042200     call     "fp020" using FP-Project-Id
042300                            WS-Vaf
042400                            WS-Vaf-Ok-Flag.
042500     if       WS-Vaf-Unavailable
042600              display FP004.
042700 AD050-Exit.
042800     exit     section.
042900*>
043000 AE060-Compute-Afp           section.
043100*>***********************************
043200     if       WS-Vaf-Available
043300              compute WS-Afp rounded = WS-Ufp-Total * WS-Vaf
043400     else
043500              move    WS-Ufp-Total to WS-Afp
043600     end-if.
043700 AE060-Exit.
043800     exit     section.
043900*>
044000 AF070-Call-Reuse-Service    section.
044100*>***********************************
044200     call     "fp030" using FP-Reuse-Level
044300                            WS-Afp
044400                            WS-Ffp
044500                            WS-Reuse-Coeff.
044600 AF070-Exit.
044700     exit     section.
044800*>
044900 AG080-Compute-Pers-Months   section.
045000*>***********************************
045100*> Productivity standard - 7.01 function points per
045200*> person-month, fixed by the Bureau tariff, see 14/01/95.
045300*>
045400     compute  WS-Conv-Rate     rounded = 1 / 7.01.
045500     compute  WS-Person-Months rounded = WS-Ffp * WS-Conv-Rate.
045600 AG080-Exit.
045700     exit     section.
045800*>
045900 AH090-Compute-Cost          section.
046000*>***********************************
046100     compute  WS-Cost rounded = WS-Person-Months * 18000.00.
046200 AH090-Exit.
046300     exit     section.
046400*>
046500 AI100-Write-Result          section.
046600*>***********************************
046700     move     FP-Project-Id    to CR-Project-Id.
046800     move     WS-Ufp-Total     to CR-Total-Fp.
046900     move     WS-Vaf           to CR-Vaf.
047000     move     WS-Afp           to CR-Adjusted-Fp.
047100     move     WS-Reuse-Coeff   to CR-Reuse-Coeff.
047200     move     WS-Ffp           to CR-Final-Fp.
047300     move     WS-Person-Months to CR-Person-Months.
047400     move     WS-Cost          to CR-Cost.
047500     write    CR-Calculation-Result-Record.
047600 AI100-Exit.
047700     exit     section.
047800*>
047900 AK900-Close-Files           section.
048000*>***********************************
048100     close    FP-Function-Point-File
048200              CR-Calculation-Result-File.
048300 AK900-Exit.
048400     exit     section.
048500*>
