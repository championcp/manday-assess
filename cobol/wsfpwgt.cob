000100*>*******************************************
000200*>                                          *
000300*> Nesma Complexity Weight Table            *
000400*>   15 entries - 5 function types times    *
000500*>   3 complexity levels.  Loaded once at   *
000600*>   Aa005-Load-Weight-Table in Fp010 and   *
000700*>   searched by Ac040-Lookup-Weight.       *
000800*>*******************************************
000900*>
001000*> 06/11/25 fwc - Created - table per Gfb NESMA std, Appx C.
001100*> 14/11/25 fwc - Table now loaded by move, not value-redefines,
001200*>                to match house style used elsewhere in Acas.
001300*>
001400 01  FW-Fp-Weight-Table.
001500     03  FW-Fp-Weight-Entry          occurs 15.
001600         05  FW-Tbl-Type      pic x(03).
001700         05  FW-Tbl-Complex   pic x(06).
001800         05  FW-Tbl-Weight     pic 9(02)v9(02).
001900     03  filler                      pic x(01).
002000*>
002100 01  FW-Search-Sub                   pic 9(02) comp.
