000100*>*******************************************
000200*>                                          *
000300*> Record Definition For Calculation-Result *
000400*>   Output File (CALCOUT)                  *
000500*>   One record per run - Cr-Project-Id     *
000600*>   is the notional key.                   *
000700*>*******************************************
000800*> File size 127 bytes.
000900*>
001000*> 05/11/25 fwc - Created.
001100*> 22/11/25 fwc - Cr-Status widened to x(20) per Gfb std FP-03.
001200*>
001300 01  CR-Calculation-Result-Record.
001400     03  CR-Project-Id        pic 9(09).
001500     03  CR-Total-Fp          pic s9(13)v9(04).
001600*>                               UFP
001700     03  CR-Vaf                pic s9(01)v9(04).
001800     03  CR-Adjusted-Fp        pic s9(13)v9(04).
001900*>                               AFP = UFP * VAF
002000     03  CR-Reuse-Coeff        pic s9(01)v9(04).
002100     03  CR-Final-Fp            pic s9(13)v9(04).
002200*>                               FFP = AFP * Cr-Reuse-Coeff
002300     03  CR-Person-Months      pic s9(13)v9(04).
002400     03  CR-Cost                pic s9(13)v9(02).
002500     03  CR-Status              pic x(20).
002600*>                               COMPLETED or FAILED
002700     03  filler                 pic x(05).
