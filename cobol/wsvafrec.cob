000100*>*******************************************
000200*>                                          *
000300*> Record Definition For Vaf-Factor Detail  *
000400*>   File (VAFFILE)                         *
000500*>   14 records per project, read           *
000600*>   sequentially - not looked up by key.   *
000700*>*******************************************
000800*> File size 9 bytes.
000900*>
001000*> 04/11/25 fwc - Created.
001100*> 21/11/25 fwc - Vf-Weight widened to 9(1)v9(2), default 1.00.
001200*>
001300 01  VF-Vaf-Factor-Record.
001400     03  VF-Type             pic x(04).
001500*>                               TF01 thru TF14
001600     03  VF-Score             pic 9(01).
001700*>                               influence score 0-5
001800     03  VF-Weight           pic 9(01)v9(02).
001900     03  filler              pic x(01).
002000*>
002100*>*******************************************
002200*>  14-Entry Working Table Of The Project's  *
002300*>   Technical Complexity Factors, built     *
002400*>   from VF-Vaf-Factor-Record as read, or   *
002500*>   defaulted by Bc030-Default-Factors if   *
002600*>   fewer than 14 are present on the file.  *
002700*>*******************************************
002800*>
002900 01  VF-Vaf-Table.
003000     03  VF-Vaf-Entry                occurs 14.
003100         05  VF-Tbl-Type     pic x(04).
003200         05  VF-Tbl-Score     pic 9(01).
003300         05  VF-Tbl-Weight   pic 9(01)v9(02).
003400         05  VF-Tbl-Contrib  pic s9(03)v9(04) comp-3.
003500         05  filler          pic x(01).
