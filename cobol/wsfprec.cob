000100*>*******************************************
000200*>                                          *
000300*> Record Definition For Function-Point     *
000400*>   Detail File (FPFILE)                   *
000500*>   One record per function, no key -      *
000600*>   read in file order, one project's      *
000700*>   data per run.                          *
000800*>*******************************************
000900*> File size 52 bytes.
001000*>
001100*> 04/11/25 fwc - Created.
001200*> 19/11/25 fwc - Widened counts to 9(4), added Fp-Weight
001300*>                9(2)v9(2) per NESMA table, max val 15.00.
001400*>
001500 01  FP-Function-Point-Record.
001600     03  FP-Code            pic x(20).
001700     03  FP-Type            pic x(03).
001800         88  FP-Type-Ilf        value "ILF".
001900         88  FP-Type-Eif        value "EIF".
002000         88  FP-Type-Ei         value "EI ".
002100         88  FP-Type-Eo         value "EO ".
002200         88  FP-Type-Eq         value "EQ ".
002300     03  FP-Det-Count        pic 9(04).
002400     03  FP-Ret-Count        pic 9(04).
002500     03  FP-Ftr-Count        pic 9(04).
002600     03  FP-Complexity       pic x(06).
002700         88  FP-Cplx-Low        value "LOW   ".
002800         88  FP-Cplx-Medium     value "MEDIUM".
002900         88  FP-Cplx-High       value "HIGH  ".
003000     03  FP-Weight           pic 9(02)v9(02).
003100*>                               derived NESMA table weight
003200     03  filler              pic x(07).
003300*>
