000100*>*******************************************
000200*>  Common Run-Identification Block          *
000300*>  Copied into Fp010/Fp020/Fp030 so that    *
000400*>  the project number run this time is      *
000500*>  known to every module without having to  *
000600*>  re-read it from the input files.         *
000700*>*******************************************
000800*>
000900*> 07/11/25 fwc - Created, lifted from Acas Ws-Calling-Data shape.
001000*> 25/11/25 fwc - Added Fp-Term-Code for consistent abend signal.
001100*>
001200 01  FP-Run-Info.
001300     03  FP-Project-Id       pic 9(09).
001400     03  FP-Reuse-Level       pic x(06).
001500         88  FP-Reuse-High      value "HIGH  ".
001600         88  FP-Reuse-Medium    value "MEDIUM".
001700         88  FP-Reuse-Low       value "LOW   ".
001800         88  FP-Reuse-None      value "NONE  ", spaces.
001900     03  FP-Term-Code         pic 9(02).
002000*>                               0 = ok, non-zero = project failed
002100     03  filler               pic x(03).
